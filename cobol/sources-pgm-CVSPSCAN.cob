000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CVSPSCAN.
000500 AUTHOR.         T M PHELAN LING.
000600 INSTALLATION.   CONTAINER SECURITY UNIT.
000700 DATE-WRITTEN.   30/01/1990.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  SCAN-METADATA PASS OF THE CONTAINER SCAN PARSER.
001200*               READS THE ONE HEADER RECORD OF THE FLATTENED SCAN
001300*               EXTRACT AND WRITES A SINGLE SCAN-SUMMARY RECORD.
001400*               THIS PASS DOES NOT TOUCH THE FINDING DETAIL
001500*               RECORDS THAT FOLLOW THE HEADER ON CVSCDOC - THOSE
001600*               ARE READ BY CVSPVULN ON A SEPARATE PASS OVER THE
001700*               SAME FILE.
001800*
001900*================================================================
002000* HISTORY OF MODIFICATION:
002100*================================================================
002110* CR20115 30/01/1990 RHAYNES  - INITIAL VERSION - GENERIC ONE-
002120*                               RECORD-IN/ONE-RECORD-OUT EXTRACT
002130*                               SUMMARY BUILDER FOR THE
002140*                               OVERNIGHT TAPE REPORTING SUITE
002150* CR26630 17/07/1993 DPATTERS - CR 26630 - WIDENED THE SUMMARY
002160*                               DATE FIELD TO A FULL 20 BYTES
002170*                               FOR THE NEW TAPE FORMAT
002180* CR31480 19/11/1998 RHAYNES  - CR 31480 - Y2K READINESS REVIEW
002182*                               - NO DATE FIELDS IN THIS
002184*                               ROUTINE, NO CHANGE REQUIRED,
002186*                               SIGNED OFF
002188* CR38050 11/03/2006 DPATTERS - CR 38050 - TAPE REPORTING SUITE
002190*                               DECOMMISSIONED - ROUTINE
002192*                               RETAINED, UNUSED, PENDING REUSE
002200* CR44910 09/03/2022 TMPLNG  - REWRITTEN FOR THE CONTAINER SCAN
002300*                               PARSER PROJECT - ONE HEADER
002400*                               RECORD IN, ONE SCAN-SUMMARY
002450*                               RECORD OUT, NO CONTROL BREAKS
002500* CR45077 06/05/2022 HTANBEH  - CR 45077 - SCAN-DATE WAS BEING
002600*                               TRUNCATED TO 19 BYTES ON SOME
002700*                               EXTRACT FEEDS - WIDENED THE MOVE
002800*                               TO THE FULL 20-BYTE CVSSUMM-SCAN-
002900*                               DATE, NO SOURCE FIELD CHANGE
003000*                               REQUIRED
003100* CR45701 14/10/2022 TMPLNG  - CR 45701 - SSC REJECTED A SUMMARY
003200*                               RECORD WITH TRAILING BLANKS ON
003300*                               NUM-FILES WHEN INSTALLED-
003400*                               PACKAGES-COUNT ARRIVED NON-
003500*                               NUMERIC FROM THE EXTRACT -
003600*                               VALIDATE WITH IS NUMERIC BEFORE
003700*                               THE MOVE, DEFAULT TO ZERO
003800*================================================================
003900 EJECT
004000**********************
004100 ENVIRONMENT DIVISION.
004200**********************
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.  IBM-AS400.
004500 OBJECT-COMPUTER.  IBM-AS400.
004600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004700                    UPSI-0 IS UPSI-SWITCH-0
004800                      ON  STATUS IS U0-ON
004900                      OFF STATUS IS U0-OFF.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT CVSCDOC ASSIGN TO DATABASE-CVSCDOC
005300            ORGANIZATION      IS LINE SEQUENTIAL
005400            FILE STATUS       IS WK-C-FILE-STATUS.
005500     SELECT CVSSUMM ASSIGN TO DATABASE-CVSSUMM
005600            ORGANIZATION      IS SEQUENTIAL
005700            FILE STATUS       IS WK-C-FILE-STATUS.
005800 EJECT
005900***************
006000 DATA DIVISION.
006100***************
006200 FILE SECTION.
006300**************
006400 FD  CVSCDOC
006500     LABEL RECORDS ARE OMITTED
006600     DATA RECORD IS CVS-HEADER-REC.
006700     COPY CVSCDOC.
006800*
006900 FD  CVSSUMM
007000     LABEL RECORDS ARE OMITTED
007100     DATA RECORD IS CVSSUMM-REC.
007200 01  CVSSUMM-REC.
007300     COPY CVSSUMM.
007400 EJECT
007500*************************
007600 WORKING-STORAGE SECTION.
007700*************************
007800 01  FILLER              PIC X(24) VALUE
007900     "** PROGRAM CVSPSCAN  **".
008000*
008100* ------------------ PROGRAM WORKING STORAGE -------------------*
008200 01  WK-C-COMMON.
008300     COPY CVSCMWS.
008400*
008500 01  WK-N-RUN-COUNT            PIC 9(07) COMP VALUE ZERO.
008600*                                ALWAYS 1 - KEPT AS A COUNTER, NOT
008700*                                A LITERAL, SO THE RUN-TRAILER
008800*                                DISPLAY READS THE SAME AS
008900*                                CVSPVULN'S
008910 01  WK-N-RUN-COUNT-PARTS REDEFINES WK-N-RUN-COUNT.
008920     05  FILLER                PIC 9(02) COMP.
008930     05  WK-N-RUN-COUNT-LOW    PIC 9(05) COMP.
008940*                                LOW-ORDER VIEW OF THE RUN COUNT -
008950*                                DISPLAY/VERIFY ONLY, NOT USED TO
008960*                                ACCUMULATE
009000 EJECT
009100 PROCEDURE DIVISION.
009200*******************
009300 MAIN-MODULE.
009400     PERFORM A000-OPEN-FILES-ROUTINE
009500        THRU A099-OPEN-FILES-ROUTINE-EX.
009600     PERFORM B000-READ-HEADER-ROUTINE
009700        THRU B099-READ-HEADER-ROUTINE-EX.
009800     PERFORM C000-BUILD-SUMMARY-ROUTINE
009900        THRU C099-BUILD-SUMMARY-ROUTINE-EX.
010000     PERFORM D000-WRITE-SUMMARY-ROUTINE
010100        THRU D099-WRITE-SUMMARY-ROUTINE-EX.
010200     PERFORM Z000-END-PROGRAM-ROUTINE
010300        THRU Z099-END-PROGRAM-ROUTINE-EX.
010400     GOBACK.
010500 EJECT
010600*----------------------------------------------------------------*
010700 A000-OPEN-FILES-ROUTINE.
010800*----------------------------------------------------------------*
010900     OPEN    INPUT CVSCDOC.
011000     IF      NOT WK-C-SUCCESSFUL
011100             DISPLAY "CVSPSCAN - OPEN FILE ERROR - CVSCDOC"
011200             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
011300             GO TO Y900-ABNORMAL-TERMINATION.
011400*
011500     OPEN    OUTPUT CVSSUMM.
011600     IF      NOT WK-C-SUCCESSFUL
011700             DISPLAY "CVSPSCAN - OPEN FILE ERROR - CVSSUMM"
011800             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
011900             GO TO Y900-ABNORMAL-TERMINATION.
012000*----------------------------------------------------------------*
012100 A099-OPEN-FILES-ROUTINE-EX.
012200*----------------------------------------------------------------*
012300     EXIT.
012400*
012500*----------------------------------------------------------------*
012600 B000-READ-HEADER-ROUTINE.
012700*----------------------------------------------------------------*
012800     READ    CVSCDOC.
012900     IF      NOT WK-C-SUCCESSFUL
013000             DISPLAY "CVSPSCAN - READ ERROR ON HEADER - CVSCDOC"
013100             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
013200             GO TO Y900-ABNORMAL-TERMINATION.
013300*----------------------------------------------------------------*
013400 B099-READ-HEADER-ROUTINE-EX.
013500*----------------------------------------------------------------*
013600     EXIT.
013700*
013800*----------------------------------------------------------------*
013900 C000-BUILD-SUMMARY-ROUTINE.
014000*----------------------------------------------------------------*
014100     INITIALIZE               CVSSUMMR.
014200*
014300     MOVE    CVS-HDR-UPDATED-AT    TO    CVSSUMM-SCAN-DATE.
014400*                                STRAIGHT ISO-8601 PASSTHROUGH -
014500*                                NO TIMEZONE CONVERSION, PER
014600*                                CR44910
014700     MOVE    CVS-HDR-IMAGE-NAME    TO    CVSSUMM-BUILD-ID.
014800     MOVE    CVS-HDR-TAG           TO    CVSSUMM-SCAN-LABEL.
014900*
015000     IF      CVS-HDR-PKG-COUNT IS NUMERIC                  CR45701
015100             MOVE CVS-HDR-PKG-COUNT TO CVSSUMM-NUM-FILES
015200     ELSE                                                  CR45701
015300             MOVE ZERO             TO CVSSUMM-NUM-FILES.  CR45701
015400*
015500     MOVE    "Unknown"             TO    CVSSUMM-ENGINE-VERSION.
015600*----------------------------------------------------------------*
015700 C099-BUILD-SUMMARY-ROUTINE-EX.
015800*----------------------------------------------------------------*
015900     EXIT.
016000*
016100*----------------------------------------------------------------*
016200 D000-WRITE-SUMMARY-ROUTINE.
016300*----------------------------------------------------------------*
016400     WRITE   CVSSUMM-REC.
016500     IF      NOT WK-C-SUCCESSFUL
016600             DISPLAY "CVSPSCAN - WRITE ERROR - CVSSUMM"
016700             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016800             GO TO Y900-ABNORMAL-TERMINATION.
016900     ADD     1                     TO    WK-N-RUN-COUNT.
017000*----------------------------------------------------------------*
017100 D099-WRITE-SUMMARY-ROUTINE-EX.
017200*----------------------------------------------------------------*
017300     EXIT.
017400*
017500 Y900-ABNORMAL-TERMINATION.
017600     SET     UPSI-SWITCH-0         TO    ON.
017700     PERFORM Z000-END-PROGRAM-ROUTINE
017800        THRU Z099-END-PROGRAM-ROUTINE-EX.
017900     GOBACK.
018000*
018100*----------------------------------------------------------------*
018200 Z000-END-PROGRAM-ROUTINE.
018300*----------------------------------------------------------------*
018400     DISPLAY "CVSPSCAN - SCAN-SUMMARY RECORDS WRITTEN - "
018500             WK-N-RUN-COUNT.
018600     CLOSE   CVSCDOC.
018700     IF      NOT WK-C-SUCCESSFUL
018800             DISPLAY "CVSPSCAN - CLOSE FILE ERROR - CVSCDOC"
018900             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
019000     CLOSE   CVSSUMM.
019100     IF      NOT WK-C-SUCCESSFUL
019200             DISPLAY "CVSPSCAN - CLOSE FILE ERROR - CVSSUMM"
019300             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
019400*----------------------------------------------------------------*
019500 Z099-END-PROGRAM-ROUTINE-EX.
019600*----------------------------------------------------------------*
019700     EXIT.
019800*
019900******************************************************************
020000*************** END OF PROGRAM SOURCE - CVSPSCAN ***************
020100******************************************************************
