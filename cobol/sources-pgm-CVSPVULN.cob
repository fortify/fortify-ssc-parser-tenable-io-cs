000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CVSPVULN.
000500 AUTHOR.         T M PHELAN LING.
000600 INSTALLATION.   CONTAINER SECURITY UNIT.
000700 DATE-WRITTEN.   22/06/1988.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  PER-FINDING PASS OF THE CONTAINER SCAN PARSER.
001200*               READS EACH DETAIL (FINDING) RECORD FOLLOWING THE
001300*               HEADER ON THE FLATTENED SCAN EXTRACT AND WRITES
001400*               ONE VULNERABILITY RECORD PER FINDING, IN THE
001500*               ORDER THE FINDINGS ARRIVE - NO RESEQUENCING AND
001600*               NO DEDUP AGAINST THE CVE. THE HEADER RECORD IS
001700*               READ AND DISCARDED HERE - THE SCAN-SUMMARY IT
001800*               FEEDS IS BUILT SEPARATELY BY CVSPSCAN.
001900*
002000*================================================================
002100* HISTORY OF MODIFICATION:
002200*================================================================
002210* CR19740 22/06/1988 RHAYNES  - INITIAL VERSION - GENERIC DETAIL-
002220*                               RECORD EXPANSION UTILITY FOR THE
002230*                               BATCH SETTLEMENT SUITE
002240* CR24850 03/04/1992 DPATTERS - CR 24850 - ADDED THE PACKAGE-
002250*                               LEVEL REPEATING GROUP TO THE
002260*                               DETAIL LAYOUT
002270* CR30102 14/12/1998 RHAYNES  - CR 30102 - Y2K READINESS REVIEW -
002280*                               NO DATE FIELDS IN THIS ROUTINE,
002290*                               NO CHANGE REQUIRED, SIGNED OFF
002295* CR37200 02/09/2005 DPATTERS - CR 37200 - SETTLEMENT SUITE
002296*                               DECOMMISSIONED - ROUTINE
002297*                               RETAINED, UNUSED, PENDING REUSE
002300* CR44910 09/03/2022 TMPLNG  - REWRITTEN FOR THE CONTAINER SCAN
002400*                               PARSER PROJECT - ONE DETAIL
002450*                               RECORD IN, ONE VULNERABILITY
002500*                               RECORD OUT, NO CONTROL BREAKS
002600* CR45309 11/08/2022 TMPLNG  - CR 45309 - A FINDING WITH NO CVSS
002700*                               SCORE ON THE EXTRACT WAS GETTING
002800*                               PRIORITY "Medium" FROM A SCORE OF
002900*                               ZERO INSTEAD OF FROM THE ABSENT-
003000*                               SCORE DEFAULT - CLASSIFY ON THE
003100*                               CVSS-IND FLAG FIRST
003200* CR45701 14/10/2022 TMPLNG  - CR 45701 - SEE CVSPSCAN FOR THE
003300*                               COMPANION NUMERIC-VALIDATION FIX
003400*                               ON THE HEADER PASS - NO CHANGE
003500*                               REQUIRED HERE
003510* CR46120 08/11/2022 TMPLNG  - CR 46120 - REPLACED THE EVALUATE
003520*                               TRUE CVSS BANDING IN
003530*                               G000-CLASSIFY-PRIORITY-ROUTINE
003540*                               WITH A GO TO RANGE - EVALUATE
003550*                               TRUE IS NOT USED ANYWHERE ELSE
003560*                               IN THIS SHOP'S LIBRARY
003600*================================================================
003700 EJECT
003800**********************
003900 ENVIRONMENT DIVISION.
004000**********************
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.  IBM-AS400.
004300 OBJECT-COMPUTER.  IBM-AS400.
004400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004500                    UPSI-0 IS UPSI-SWITCH-0
004600                      ON  STATUS IS U0-ON
004700                      OFF STATUS IS U0-OFF.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT CVSCDOC ASSIGN TO DATABASE-CVSCDOC
005100            ORGANIZATION      IS LINE SEQUENTIAL
005200            FILE STATUS       IS WK-C-FILE-STATUS.
005300     SELECT CVSVULN ASSIGN TO DATABASE-CVSVULN
005400            ORGANIZATION      IS SEQUENTIAL
005500            FILE STATUS       IS WK-C-FILE-STATUS.
005600 EJECT
005700***************
005800 DATA DIVISION.
005900***************
006000 FILE SECTION.
006100**************
006200 FD  CVSCDOC
006300     LABEL RECORDS ARE OMITTED
006400     DATA RECORD IS CVS-DETAIL-REC.
006500     COPY CVSCDOC.
006600*
006700 FD  CVSVULN
006800     LABEL RECORDS ARE OMITTED
006900     DATA RECORD IS CVSVULN-REC.
007000 01  CVSVULN-REC.
007100     COPY CVSVULN.
007200 EJECT
007300*************************
007400 WORKING-STORAGE SECTION.
007500*************************
007600 01  FILLER              PIC X(24) VALUE
007700     "** PROGRAM CVSPVULN  **".
007800*
007900* ------------------ PROGRAM WORKING STORAGE -------------------*
008000 01  WK-C-COMMON.
008100     COPY CVSCMWS.
008150*
008160     COPY CVSXSHA.
008200*
008300 01  WK-N-RUN-COUNT            PIC 9(07) COMP VALUE ZERO.
008400*                                FINDINGS PROCESSED THIS RUN
008500 01  WK-N-PKG-SUB              PIC 9(02) COMP VALUE ZERO.
008600*                                SUBSCRIPT - WALKS THE PACKAGE
008700*                                TABLE, ONE PASS PER PACKAGE
008800 01  WK-N-PKG-TEXT-LEN         PIC 9(04) COMP VALUE ZERO.
008900*                                CURRENT LENGTH OF PACKAGES-TEXT
009000*                                BUILT SO FAR, FOR THE STRING
009100*                                POINTER ON EACH PASS
009200 01  WK-C-CWE-PARTS.
010000     05  WK-C-CWE-PREFIX       PIC X(04).
010100     05  WK-C-CWE-SUFFIX       PIC X(16).
010200 01  WK-C-CWE-VIEW REDEFINES WK-C-CWE-PARTS PIC X(20).
010300*                                FLAT VIEW OF THE CWE-ATTR SPLIT -
010400*                                NOT USED FOR ARITHMETIC
010500 01  WK-N-RUN-COUNT-PARTS REDEFINES WK-N-RUN-COUNT.
010600     05  FILLER                PIC 9(02) COMP.
010700     05  WK-N-RUN-COUNT-LOW    PIC 9(05) COMP.
010800*                                LOW-ORDER VIEW OF THE RUN COUNT -
010900*                                DISPLAY/VERIFY ONLY, NOT USED TO
011000*                                ACCUMULATE
011050 01  WK-N-PKG-TEXT-PARTS REDEFINES WK-N-PKG-TEXT-LEN.
011060     05  FILLER                PIC 9(01) COMP.
011070     05  WK-N-PKG-TEXT-LEN-LOW PIC 9(03) COMP.
011080*                                LOW-ORDER VIEW OF THE STRING
011090*                                POINTER - DISPLAY/VERIFY ONLY
011100 EJECT
011200 PROCEDURE DIVISION.
011300*******************
011400 MAIN-MODULE.
011500     PERFORM A000-OPEN-FILES-ROUTINE
011600        THRU A099-OPEN-FILES-ROUTINE-EX.
011700     PERFORM B000-READ-HEADER-ROUTINE
011800        THRU B099-READ-HEADER-ROUTINE-EX.
011900     PERFORM C000-READ-DETAIL-ROUTINE
012000        THRU C099-READ-DETAIL-ROUTINE-EX
012100        UNTIL WK-C-NO-MORE-FINDINGS.
012200     PERFORM Z000-END-PROGRAM-ROUTINE
012300        THRU Z099-END-PROGRAM-ROUTINE-EX.
012400     GOBACK.
012500 EJECT
012600*----------------------------------------------------------------*
012700 A000-OPEN-FILES-ROUTINE.
012800*----------------------------------------------------------------*
012900     OPEN    INPUT CVSCDOC.
013000     IF      NOT WK-C-SUCCESSFUL
013100             DISPLAY "CVSPVULN - OPEN FILE ERROR - CVSCDOC"
013200             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
013300             GO TO Y900-ABNORMAL-TERMINATION.
013400*
013500     OPEN    OUTPUT CVSVULN.
013600     IF      NOT WK-C-SUCCESSFUL
013700             DISPLAY "CVSPVULN - OPEN FILE ERROR - CVSVULN"
013800             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
013900             GO TO Y900-ABNORMAL-TERMINATION.
014000*----------------------------------------------------------------*
014100 A099-OPEN-FILES-ROUTINE-EX.
014200*----------------------------------------------------------------*
014300     EXIT.
014400*
014500*----------------------------------------------------------------*
014600 B000-READ-HEADER-ROUTINE.
014700*----------------------------------------------------------------*
014800*                                DISCARDS THE HEADER - CVSPSCAN
014900*                                OWNS THE SCAN-SUMMARY BUILD
015000     READ    CVSCDOC.
015100     IF      NOT WK-C-SUCCESSFUL
015200             DISPLAY "CVSPVULN - READ ERROR ON HEADER - CVSCDOC"
015300             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015400             GO TO Y900-ABNORMAL-TERMINATION.
015500*----------------------------------------------------------------*
015600 B099-READ-HEADER-ROUTINE-EX.
015700*----------------------------------------------------------------*
015800     EXIT.
015900*
016000*----------------------------------------------------------------*
016100 C000-READ-DETAIL-ROUTINE.
016200*----------------------------------------------------------------*
016300     READ    CVSCDOC
016400         AT END
016500             MOVE "Y" TO WK-C-FINDINGS-EOF
016600             GO TO C099-READ-DETAIL-ROUTINE-EX.
016700*
016800     IF      NOT WK-C-SUCCESSFUL AND NOT WK-C-END-OF-FILE
016900             DISPLAY "CVSPVULN - READ ERROR ON DETAIL - CVSCDOC"
017000             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017100             GO TO Y900-ABNORMAL-TERMINATION.
017200*
017300     PERFORM D000-BUILD-VULNERABILITY-ROUTINE
017400        THRU D099-BUILD-VULNERABILITY-ROUTINE-EX.
017500     PERFORM E000-WRITE-VULNERABILITY-ROUTINE
017600        THRU E099-WRITE-VULNERABILITY-ROUTINE-EX.
017700*----------------------------------------------------------------*
017800 C099-READ-DETAIL-ROUTINE-EX.
017900*----------------------------------------------------------------*
018000     EXIT.
018100*
018200*----------------------------------------------------------------*
018300 D000-BUILD-VULNERABILITY-ROUTINE.
018400*----------------------------------------------------------------*
018500     INITIALIZE               CVSVULNR.
018600*
018900     MOVE    CVS-NVD-CVE          TO WK-CVSXSHA-CVE.
019000     CALL    "CVSPHASH" USING WK-CVSXSHA.
019100     MOVE    WK-CVSXSHA-DIGEST    TO CVSVULN-INSTANCE-ID.
019200*                                CR44910 - DUPLICATE CVES ACROSS
019300*                                FINDINGS PRODUCE THE SAME
019400*                                INSTANCE-ID - ACCEPTED BY DESIGN
019500     MOVE    "Container Scan"     TO CVSVULN-ENGINE-TYPE.
019600     MOVE    "Environment"        TO CVSVULN-KINGDOM.
019700     MOVE    "Configuration"      TO CVSVULN-ANALYZER.
019800     MOVE    "Insecure Deployment" TO CVSVULN-CATEGORY.
019900     MOVE    "Vulnerable Container" TO CVSVULN-SUBCATEGORY.
020000     MOVE    5.0                  TO CVSVULN-ACCURACY.
020100     MOVE    2.5                  TO CVSVULN-CONFIDENCE.
020200     MOVE    2.5                  TO CVSVULN-LIKELIHOOD.
020300*
020400     MOVE  CVS-NVD-PUBLISHED-DATE TO CVSVULN-PUBLISHED-DATE-ATTR.
020500     MOVE    CVS-NVD-MODIFIED-DATE  TO CVSVULN-MODIFIED-DATE-ATTR.
020600     MOVE    CVS-NVD-CVE            TO CVSVULN-CVE-ATTR.
020700     MOVE    "https://nvd.nist.gov/vuln/detail/"
020800                                    TO CVSVULN-CVE-URL-PREFIX.
020900     STRING  CVSVULN-CVE-URL-PREFIX DELIMITED BY SPACE
021000             CVS-NVD-CVE            DELIMITED BY SIZE
021100        INTO CVSVULN-CVE-URL-ATTR.
021200*
021300     MOVE  CVS-NVD-DESCRIPTION TO CVSVULN-VULNERABILITY-ABSTRACT.
021400*
021500     PERFORM F000-SUMMARIZE-PACKAGES-ROUTINE
021600        THRU F099-SUMMARIZE-PACKAGES-ROUTINE-EX.
021700     PERFORM G000-CLASSIFY-PRIORITY-ROUTINE
021800        THRU G099-CLASSIFY-PRIORITY-ROUTINE-EX.
021900     PERFORM H000-DERIVE-CATEGORY-ROUTINE
022000        THRU H099-DERIVE-CATEGORY-ROUTINE-EX.
022100*
022200     MOVE  CVS-NVD-ACCESS-VECTOR    TO CVSVULN-ACCESS-VECTOR-ATTR.
022300     MOVE  CVS-NVD-ACCESS-COMPLEXITY TO
022400           CVSVULN-ACCESS-COMPLEX-ATTR.
022500     MOVE  CVS-NVD-CONF-IMPACT       TO CVSVULN-CONF-IMPACT-ATTR.
022600     MOVE  CVS-NVD-INTEG-IMPACT      TO CVSVULN-INTEG-IMPACT-ATTR.
022700     MOVE  CVS-NVD-AVAIL-IMPACT      TO CVSVULN-AVAIL-IMPACT-ATTR.
022800*----------------------------------------------------------------*
022900 D099-BUILD-VULNERABILITY-ROUTINE-EX.
023000*----------------------------------------------------------------*
023100     EXIT.
023200*
023300*----------------------------------------------------------------*
023400 F000-SUMMARIZE-PACKAGES-ROUTINE.
023500*----------------------------------------------------------------*
023600     MOVE    SPACES TO CVSVULN-PACKAGES-BLOCK.
023700     MOVE    ZERO   TO WK-N-PKG-SUB.
023750     MOVE    1      TO WK-N-PKG-TEXT-LEN.
023800*
023900     IF      CVS-DTL-PKG-COUNT = ZERO
024000             GO TO F099-SUMMARIZE-PACKAGES-ROUTINE-EX.
024100*
024200     MOVE    CVS-DTL-PKG-NAME(1) TO CVSVULN-FILE-NAME.
024300*
024400     PERFORM F100-APPEND-ONE-PACKAGE
024500        THRU F199-APPEND-ONE-PACKAGE-EX
024600        VARYING WK-N-PKG-SUB FROM 1 BY 1
024700           UNTIL WK-N-PKG-SUB > CVS-DTL-PKG-COUNT.
024800*----------------------------------------------------------------*
024900 F099-SUMMARIZE-PACKAGES-ROUTINE-EX.
025000*----------------------------------------------------------------*
025100     EXIT.
025200*
025300*----------------------------------------------------------------*
025400 F100-APPEND-ONE-PACKAGE.
025500*----------------------------------------------------------------*
025600     IF      WK-N-PKG-SUB > 1
025700             STRING  "<br/>" DELIMITED BY SIZE
025800                     X"25"   DELIMITED BY SIZE
025900                INTO CVSVULN-PACKAGES-TEXT
026000           WITH POINTER WK-N-PKG-TEXT-LEN
026010             END-STRING.
026100*
026200     STRING  CVS-DTL-PKG-NAME(WK-N-PKG-SUB) DELIMITED BY SPACE
026300        INTO CVSVULN-PACKAGES-TEXT
026400      WITH POINTER WK-N-PKG-TEXT-LEN.
026500*----------------------------------------------------------------*
026600 F199-APPEND-ONE-PACKAGE-EX.
026700*----------------------------------------------------------------*
026800     EXIT.
026900*
027000*----------------------------------------------------------------*
027100 G000-CLASSIFY-PRIORITY-ROUTINE.
027200*----------------------------------------------------------------*
027300     IF      CVS-NVD-CVSS-ABSENT
027400             MOVE "Medium"   TO CVSVULN-PRIORITY
027500             GO TO G099-CLASSIFY-PRIORITY-ROUTINE-EX.
027600*                                CR45309 - ABSENT SCORE DEFAULTS
027700*                                TO Medium, NEVER FALLS THROUGH
027800*                                THE BANDS BELOW ON A ZERO SCORE
027900     MOVE    "Y"                       TO CVSVULN-CVSS-IND.
028000     MOVE  CVS-NVD-CVSS-SCORE     TO CVSVULN-CVSS-SCORE-ATTR.
028100*
028150*                                CR46120 - BANDING REWRITTEN AS A
028160*                                GO TO RANGE, SAME IDIOM AS THE
028170*                                ABSENT-SCORE CHECK ABOVE
028200     IF      CVS-NVD-CVSS-SCORE < 3.9
028210             MOVE "Low"      TO CVSVULN-PRIORITY
028220             GO TO G099-CLASSIFY-PRIORITY-ROUTINE-EX.
028300     IF      CVS-NVD-CVSS-SCORE < 6.9
028310             MOVE "Medium"   TO CVSVULN-PRIORITY
028320             GO TO G099-CLASSIFY-PRIORITY-ROUTINE-EX.
028400     IF      CVS-NVD-CVSS-SCORE < 8.9
028410             MOVE "High"     TO CVSVULN-PRIORITY
028420             GO TO G099-CLASSIFY-PRIORITY-ROUTINE-EX.
028500*                                SCORE >= 8.9 FALLS THROUGH TO
028510*                                CRITICAL, NO UPPER BOUND NEEDED
028600     MOVE    "Critical"           TO CVSVULN-PRIORITY.
029200*----------------------------------------------------------------*
029300 G099-CLASSIFY-PRIORITY-ROUTINE-EX.
029400*----------------------------------------------------------------*
029500     EXIT.
029600*
029700*----------------------------------------------------------------*
029800 H000-DERIVE-CATEGORY-ROUTINE.
029900*----------------------------------------------------------------*
030000     IF      CVS-NVD-CWE = SPACES
030100             GO TO H099-DERIVE-CATEGORY-ROUTINE-EX.
030200*
030300     MOVE  CVS-NVD-CWE  TO CVSVULN-CWE-ATTR WK-C-CWE-VIEW.
030400     IF      WK-C-CWE-PREFIX = "CWE-"
030500             STRING  "CWE ID " DELIMITED BY SIZE
030600                     WK-C-CWE-SUFFIX DELIMITED BY SIZE
030700                INTO CVSVULN-MAPPED-CATEGORY
030800     ELSE
030900             MOVE    CVS-NVD-CWE   TO CVSVULN-MAPPED-CATEGORY.
031000*----------------------------------------------------------------*
031100 H099-DERIVE-CATEGORY-ROUTINE-EX.
031200*----------------------------------------------------------------*
031300     EXIT.
031400*
031500*----------------------------------------------------------------*
031600 E000-WRITE-VULNERABILITY-ROUTINE.
031700*----------------------------------------------------------------*
031800     WRITE   CVSVULN-REC.
031900     IF      NOT WK-C-SUCCESSFUL
032000             DISPLAY "CVSPVULN - WRITE ERROR - CVSVULN"
032100             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
032200             GO TO Y900-ABNORMAL-TERMINATION.
032300     ADD     1                     TO WK-N-RUN-COUNT.
032400*----------------------------------------------------------------*
032500 E099-WRITE-VULNERABILITY-ROUTINE-EX.
032600*----------------------------------------------------------------*
032700     EXIT.
032800*
032900 Y900-ABNORMAL-TERMINATION.
033000     SET     UPSI-SWITCH-0         TO    ON.
033100     PERFORM Z000-END-PROGRAM-ROUTINE
033200        THRU Z099-END-PROGRAM-ROUTINE-EX.
033300     GOBACK.
033400*
033500*----------------------------------------------------------------*
033600 Z000-END-PROGRAM-ROUTINE.
033700*----------------------------------------------------------------*
033800     DISPLAY "CVSPVULN - VULNERABILITY RECORDS WRITTEN - "
033900             WK-N-RUN-COUNT.
034000     CLOSE   CVSCDOC.
034100     IF      NOT WK-C-SUCCESSFUL
034200             DISPLAY "CVSPVULN - CLOSE FILE ERROR - CVSCDOC"
034300             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
034400     CLOSE   CVSVULN.
034500     IF      NOT WK-C-SUCCESSFUL
034600             DISPLAY "CVSPVULN - CLOSE FILE ERROR - CVSVULN"
034700             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
034800*----------------------------------------------------------------*
034900 Z099-END-PROGRAM-ROUTINE-EX.
035000*----------------------------------------------------------------*
035100     EXIT.
035200*
035300******************************************************************
035400*************** END OF PROGRAM SOURCE - CVSPVULN ***************
035500******************************************************************
