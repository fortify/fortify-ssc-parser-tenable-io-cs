000100*****************************************************************
000200* CVSCNVD.cpybk
000300* NVD-FINDING - VULNERABILITY DATA CARRIED PER FINDING, AS
000400* FLATTENED FROM THE NVD LOOK-UP DONE BY THE UPSTREAM SCAN
000500* EXTRACT. CARRIES NO LOGIC OF ITS OWN - CONSUMED BY CVSPVULN.
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* CR44910 09/03/2022 TMPLNG  - INITIAL VERSION
001000* CR45188 17/06/2022 TMPLNG  - CR 45188 - CVSS-SCORE CAN BE
001100*                               ABSENT ON THE EXTRACT - ADD THE
001200*                               CVS-NVD-CVSS-IND PRESENCE FLAG
001300*                               RATHER THAN OVERLOAD ZERO
001400*****************************************************************
001500     06  CVS-NVD-CVE                PIC X(20).
001600*                                CVE IDENTIFIER - e.g. CVE-2021-1234
001700     06  CVS-NVD-DESCRIPTION        PIC X(2000).
001800*                                FREE-TEXT VULNERABILITY DESCRIPTION
001900     06  CVS-NVD-PUBLISHED-DATE     PIC X(20).
002000*                                DATE CVE FIRST PUBLISHED (ISO)
002100     06  CVS-NVD-MODIFIED-DATE      PIC X(20).
002200*                                DATE CVE RECORD LAST MODIFIED (ISO)
002300     06  CVS-NVD-CVSS-IND      PIC X(01).                         CR45188 
002400         88  CVS-NVD-CVSS-PRESENT     VALUE "Y".
002500         88  CVS-NVD-CVSS-ABSENT      VALUE "N".
002600*                                CVSS SCORE PRESENCE INDICATOR
002700     06  CVS-NVD-CVSS-SCORE         PIC 9(01)V9(01).
002800*                                CVSS BASE SCORE, 0.0 - 9.9
002900     06  CVS-NVD-ACCESS-VECTOR      PIC X(20).
003000*                                CVSS ACCESS VECTOR - NETWORK/LOCAL
003100     06  CVS-NVD-ACCESS-COMPLEXITY  PIC X(20).
003200*                                CVSS ACCESS COMPLEXITY - LOW/MED/HIGH
003300     06  CVS-NVD-CONF-IMPACT        PIC X(20).
003400*                                CVSS CONFIDENTIALITY IMPACT
003500     06  CVS-NVD-INTEG-IMPACT       PIC X(20).
003600*                                CVSS INTEGRITY IMPACT
003700     06  CVS-NVD-AVAIL-IMPACT       PIC X(20).
003800*                                CVSS AVAILABILITY IMPACT
003900     06  CVS-NVD-CWE                PIC X(20).
004000*                                CWE IDENTIFIER - e.g. CWE-79 - MAY BE
004100*                                BLANK WHEN NOT CLASSIFIED BY NVD
