000100*****************************************************************
000200* CVSCMWS.cpybk
000300* COMMON WORK AREA - FILE STATUS INDICATORS SHARED BY THE
000400* CVSP* CONTAINER SCAN PARSER PROGRAMS.
000500*****************************************************************
000600* AMENDMENT HISTORY:
000700*****************************************************************
000800* CR44910 09/03/2022 TMPLNG  - INITIAL VERSION, LIFTED OUT OF
000900*                               CVSPSCAN/CVSPVULN WORKING-STORAGE
001000*                               SO BOTH PASSES SHARE ONE COPY OF
001100*                               THE STATUS 88-LEVELS
001200*****************************************************************
001300     05  WK-C-FILE-STATUS          PIC X(02) VALUE SPACES.
001400         88  WK-C-SUCCESSFUL                 VALUE "00".
001500         88  WK-C-END-OF-FILE                VALUE "10".
001600         88  WK-C-RECORD-NOT-FOUND            VALUE "23".
001700     05  WK-C-FINDINGS-EOF         PIC X(01) VALUE "N".
001800         88  WK-C-NO-MORE-FINDINGS            VALUE "Y".
