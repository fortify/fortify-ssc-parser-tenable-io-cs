000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CVSPHASH.
000500 AUTHOR.         T M PHELAN LING.
000600 INSTALLATION.   CONTAINER SECURITY UNIT.
000700 DATE-WRITTEN.   14/03/1987.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  RETURNS THE SHA-256 HEX DIGEST OF A CVE STRING.
001200*               CALLED ONCE PER FINDING FROM CVSPVULN TO BUILD
001300*               THE VULNERABILITY INSTANCE-ID. THE CVE STRING
001400*               PASSED IN IS AT MOST 20 BYTES SO THE PADDED
001500*               MESSAGE ALWAYS FITS A SINGLE 64-BYTE SHA-256
001600*               BLOCK - THIS ROUTINE DOES NOT HANDLE MULTI-
001700*               BLOCK MESSAGES AND MUST NOT BE REUSED FOR
001800*               LONGER INPUT WITHOUT FIRST RE-WORKING THE
001900*               PADDING LOGIC IN B500.
002000*
002100*               NO COBOL INTRINSIC FUNCTIONS ARE USED - THE
002200*               ROTATE/AND/OR/XOR PRIMITIVES NEEDED BY THE
002300*               COMPRESSION FUNCTION ARE BUILT FROM ORDINARY
002400*               ARITHMETIC (DIVIDE/REMAINDER) AND A BIT-BY-BIT
002500*               DECOMPOSITION LOOP - SEE B200 THRU B299.
002600*================================================================
002700* HISTORY OF MODIFICATION:
002800*================================================================
002810* CR18220 14/03/1987 RHAYNES  - INITIAL VERSION - GENERIC FIXED-
002820*                   BLOCK MESSAGE DIGEST UTILITY, CALLED FROM
002830*                   THE BATCH SETTLEMENT SUITE TO TAG OUTBOUND
002840*                   TAPE MANIFESTS
002850* CR23410 19/11/1991 DPATTERS - CR 23410 - WIDENED THE RESULT
002860*                   FIELD TO MATCH THE NEW TAPE MANIFEST FORMAT
002870* CR29915 11/01/1999 RHAYNES  - CR 29915 - Y2K READINESS REVIEW -
002880*                   NO DATE FIELDS IN THIS ROUTINE, NO CHANGE
002890*                   REQUIRED, SIGNED OFF
002895* CR36040 06/07/2004 DPATTERS - CR 36040 - TAPE MANIFEST SUITE
002896*                   DECOMMISSIONED - ROUTINE RETAINED IN THE
002897*                   LIBRARY, UNUSED, PENDING REUSE
002900* CR44910 TMPLNG   09/03/2022 - REWRITTEN FOR THE CONTAINER SCAN
003000*                   PARSER PROJECT - REPLACED THE OLD CHECKSUM
003010*                   WITH A FULL SHA-256 DIGEST - FIRST PASS GAVE
003020*                   WRONG DIGESTS BECAUSE THE MESSAGE SCHEDULE
003030*                   WAS BUILT BIG-ENDIAN BUT THE LENGTH FIELD
003040*                   WAS MOVED IN LITTLE-ENDIAN - FIXED BY
003050*                   REWRITING B520-SET-LENGTH-FIELD BYTE BY BYTE.
003500* CR44977 TMPLNG   22/03/2022 - CR 44977 - CVE STRINGS SHORTER
003600*                   THAN 20 CHARACTERS WERE HASHING THE TRAILING
003700*                   BLANKS AS PART OF THE MESSAGE - ADDED
003800*                   B410-FIND-MSG-LENGTH TO TRIM ON THE LAST
003900*                   NON-BLANK POSITION BEFORE PADDING.
004000* CR45560 30/09/2022 TMPLNG  - PERFORMANCE REVIEW OF THE NIGHTLY
004100*                   RUN - NO CHANGE MADE, CONFIRMED THE 64-ROUND
004200*                   COMPRESSION LOOP IS THE EXPECTED COST FOR A
004300*                   SINGLE-BLOCK DIGEST.
004310* CR45810 08/11/2022 TMPLNG  - CR 45810 - D200-ONE-COMPRESSION-
004320*                   ROUND WAS READING THE WORK-HASH ARRAY AFTER
004330*                   D210 HAD ALREADY SHIFTED OLD C INTO SLOT 4 -
004340*                   EVERY DIGEST CAME OUT WRONG. FIXED TO READ
004350*                   THE OLD D VALUE FROM SLOT 5 BEFORE D210'S
004360*                   NEXT ITERATION OVERWRITES IT.
004400*----------------------------------------------------------------*
004500 EJECT
004600**********************
004700 ENVIRONMENT DIVISION.
004800**********************
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.  IBM-AS400.
005100 OBJECT-COMPUTER.  IBM-AS400.
005200 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005300                   UPSI-0 IS UPSI-SWITCH-0
005400                     ON  STATUS IS U0-ON
005500                     OFF STATUS IS U0-OFF.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900
006000 EJECT
006100***************
006200 DATA DIVISION.
006300***************
006400 FILE SECTION.
006500*************************
006600 WORKING-STORAGE SECTION.
006700*************************
006800 01  FILLER              PIC X(24)  VALUE
006900     "** PROGRAM CVSPHASH  **".
007000
007100* ----------------- SHA-256 ROUND CONSTANTS (K) -----------------*
007200* THIRTY-TWO BIT FRACTIONAL PARTS OF THE CUBE ROOTS OF THE FIRST
007300* SIXTY-FOUR PRIME NUMBERS, STORED DECIMAL (NOT HEX) TEN DIGITS
007400* PER ENTRY SO THE AREA CAN BE REDEFINED STRAIGHT INTO A NUMERIC
007500* OCCURS TABLE - SAME STACKED-FILLER TECHNIQUE THE MASTER-RECORD
007600* COPYBOOKS USE FOR HISTORICAL LENGTH CHANGES.
007700 01  WK-SHA-K-AREA.
007800     05  FILLER  PIC X(40) VALUE
007900         "1116352408189944744130493234713921009573".
008000     05  FILLER  PIC X(40) VALUE
008100         "0961987163150897099324536357482870763221".
008200     05  FILLER  PIC X(40) VALUE
008300         "3624381080031059840106072252781426881987".
008400     05  FILLER  PIC X(40) VALUE
008500         "1925078388216207820626148881033248222580".
008600     05  FILLER  PIC X(40) VALUE
008700         "3835390401402222477402643470780604807628".
008800     05  FILLER  PIC X(40) VALUE
008900         "0770255983124915012215550816921996064986".
009000     05  FILLER  PIC X(40) VALUE
009100         "2554220882282183434929529968083210313671".
009200     05  FILLER  PIC X(40) VALUE
009300         "3336571891358452871101139269930338241895".
009400     05  FILLER  PIC X(40) VALUE
009500         "0666307205077352991212947573721396182291".
009600     05  FILLER  PIC X(40) VALUE
009700         "1695183700198666105121770263502456956037".
009800     05  FILLER  PIC X(40) VALUE
009900         "2730485921282030241132597308003345764771".
010000     05  FILLER  PIC X(40) VALUE
010100         "3516065817360035280440945719090275423344".
010200     05  FILLER  PIC X(40) VALUE
010300         "0430227734050694861606590605560883997877".
010400     05  FILLER  PIC X(40) VALUE
010500         "0958139571132282221815370020631747873779".
010600     05  FILLER  PIC X(40) VALUE
010700         "1955562222202410481522277304522361852424".
010800     05  FILLER  PIC X(40) VALUE
010900         "2428436474275673418732040314793329325298".
011000 01  WK-SHA-K-VIEW REDEFINES WK-SHA-K-AREA.
011100     05  WK-SHA-K           PIC 9(10) DISPLAY OCCURS 64 TIMES.
011200
011300* ----------------- SHA-256 INITIAL HASH VALUES (H) -------------*
011400 01  WK-SHA-H-AREA.
011500     05  FILLER  PIC X(40) VALUE
011600         "1779033703314413427710139042422773480762".
011700     05  FILLER  PIC X(40) VALUE
011800         "1359893119260082292405287346351541459225".
011900 01  WK-SHA-H-VIEW REDEFINES WK-SHA-H-AREA.
012000     05  WK-SHA-H           PIC 9(10) DISPLAY OCCURS 8 TIMES.
012100
012200* ----------------- CVE CHARACTER / ASCII-CODE CORRELATION ------*
012300* CVE STRINGS ARE RESTRICTED BY NVD TO DIGITS, UPPER-CASE LETTERS
012400* AND THE HYPHEN - A SMALL CLOSED ALPHABET, SO A STRAIGHT
012500* POSITIONAL TABLE LOOK-UP REPLACES THE EBCDIC-TO-ASCII TRANSLATE
012600* TABLE THE SHOP USES ELSEWHERE FOR WIRE DATA.
012700 01  WK-CVS-ALPHA-AREA   PIC X(37) VALUE
012800     "0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZ-".
012900 01  WK-CVS-ALPHA-VIEW REDEFINES WK-CVS-ALPHA-AREA.
013000     05  WK-CVS-ALPHA-CHAR  PIC X(01) OCCURS 37 TIMES.
013100 01  WK-CVS-CODE-AREA.
013200     05  FILLER  PIC X(39) VALUE
013300         "048049050051052053054055056057065066067".
013400     05  FILLER  PIC X(39) VALUE
013500         "068069070071072073074075076077078079080".
013600     05  FILLER  PIC X(33) VALUE
013700         "081082083084085086087088089090045".
013800 01  WK-CVS-CODE-VIEW REDEFINES WK-CVS-CODE-AREA.
013900     05  WK-CVS-CODE        PIC 9(03) DISPLAY OCCURS 37 TIMES.
014000
014100* ----------------- HEX OUTPUT ALPHABET --------------------------
014200 01  WK-HEX-ALPHA-AREA   PIC X(16) VALUE "0123456789abcdef".
014300 01  WK-HEX-ALPHA-VIEW REDEFINES WK-HEX-ALPHA-AREA.
014400     05  WK-HEX-ALPHA-CHAR  PIC X(01) OCCURS 16 TIMES.
014500
014600* ----------------- MESSAGE BLOCK / SCHEDULE / WORKING HASH ------
014700 01  WK-SHA-BLOCK.
014800     05  WK-SHA-BLOCK-BYTE  PIC 9(03) COMP OCCURS 64 TIMES.
014900 01  WK-SHA-SCHED.
015000     05  WK-SHA-W           PIC 9(10) COMP OCCURS 64 TIMES.
015100 01  WK-SHA-WORK-HASH.
015200     05  WK-SHA-WH          PIC 9(10) COMP OCCURS 8 TIMES.
015300 01  WK-SHA-RUN-HASH.
015400     05  WK-SHA-RH          PIC 9(10) COMP OCCURS 8 TIMES.
015500
015600* ----------------- MESSAGE LENGTH / PADDING WORK AREA -----------
015700 77  WK-MSG-LEN             PIC 9(04) COMP VALUE ZERO.
015800 77  WK-MSG-IX              PIC 9(04) COMP VALUE ZERO.
015900 77  WK-MSG-PAD-START       PIC 9(04) COMP VALUE ZERO.
016000 77  WK-MSG-BITLEN          PIC 9(10) COMP VALUE ZERO.
016100 77  WK-MSG-CHAR            PIC X(01).
016200 77  WK-MSG-ALPHA-IX        PIC 9(02) COMP VALUE ZERO.
016300 77  WK-MSG-FOUND-SW        PIC X(01) VALUE "N".
016400     88  WK-MSG-FOUND                 VALUE "Y".
016500
016600* ----------------- GENERIC BIT-WISE COMBINE WORK AREA -----------
016700 77  WK-CMB-OPCODE          PIC 9(01) COMP VALUE ZERO.
016800*    1 = AND     2 = OR     3 = XOR
016900 77  WK-CMB-A               PIC 9(10) COMP VALUE ZERO.
017000 77  WK-CMB-B               PIC 9(10) COMP VALUE ZERO.
017100 77  WK-CMB-R               PIC 9(10) COMP VALUE ZERO.
017200 77  WK-CMB-TEMP-A          PIC 9(10) COMP VALUE ZERO.
017300 77  WK-CMB-TEMP-B          PIC 9(10) COMP VALUE ZERO.
017400 77  WK-CMB-IX              PIC 9(02) COMP VALUE ZERO.
017500 01  WK-CMB-BITS.
017600     05  WK-CMB-BIT-A       PIC 9(01) COMP OCCURS 32 TIMES.
017700     05  WK-CMB-BIT-B       PIC 9(01) COMP OCCURS 32 TIMES.
017800     05  WK-CMB-BIT-R       PIC 9(01) COMP OCCURS 32 TIMES.
017900
018000* ----------------- ROTATE / SHIFT WORK AREA ---------------------
018100 77  WK-ROT-VALUE           PIC 9(10) COMP VALUE ZERO.
018200 77  WK-ROT-N               PIC 9(02) COMP VALUE ZERO.
018300 77  WK-ROT-COMPL-N          PIC 9(02) COMP VALUE ZERO.
018400 77  WK-ROT-HI               PIC 9(12) COMP VALUE ZERO.
018500 77  WK-ROT-LO               PIC 9(12) COMP VALUE ZERO.
018600 77  WK-ROT-DIVISOR          PIC 9(12) COMP VALUE ZERO.
018700 77  WK-ROT-RESULT           PIC 9(10) COMP VALUE ZERO.
018800 77  WK-2-POW-32             PIC 9(10) COMP VALUE 4294967296.
018900 77  WK-POW-TABLE-IX         PIC 9(02) COMP VALUE ZERO.
019000 01  WK-POW2-TABLE.
019100     05  WK-POW2             PIC 9(10) COMP OCCURS 33 TIMES.
019200
019300* ----------------- MOD-2**32 ADDITION WORK AREA -----------------
019400 77  WK-ADD-COUNT            PIC 9(01) COMP VALUE ZERO.
019500 77  WK-ADD-IX                PIC 9(01) COMP VALUE ZERO.
019600 77  WK-ADD-TEMP              PIC 9(12) COMP VALUE ZERO.
019700 77  WK-ADD-QUOT              PIC 9(12) COMP VALUE ZERO.
019800 77  WK-ADD-RESULT            PIC 9(10) COMP VALUE ZERO.
019900 01  WK-ADD-OPNDS.
020000     05  WK-ADD-OPND          PIC 9(10) COMP OCCURS 5 TIMES.
020100
020200* ----------------- MESSAGE SCHEDULE EXPANSION WORK AREA ---------
020300 77  WK-SCHED-T               PIC 9(02) COMP VALUE ZERO.
020400 77  WK-SCHED-BASE             PIC 9(03) COMP VALUE ZERO.
020500 77  WK-SCHED-S0               PIC 9(10) COMP VALUE ZERO.
020600 77  WK-SCHED-S1               PIC 9(10) COMP VALUE ZERO.
020700
020800* ----------------- COMPRESSION ROUND WORK AREA ------------------
020900 77  WK-RND-T                  PIC 9(02) COMP VALUE ZERO.
021000 77  WK-RND-BS1                PIC 9(10) COMP VALUE ZERO.
021100 77  WK-RND-CH                 PIC 9(10) COMP VALUE ZERO.
021200 77  WK-RND-NOT-E               PIC 9(10) COMP VALUE ZERO.
021300 77  WK-RND-BS0                PIC 9(10) COMP VALUE ZERO.
021400 77  WK-RND-MAJ                PIC 9(10) COMP VALUE ZERO.
021500 77  WK-RND-TEMP1              PIC 9(10) COMP VALUE ZERO.
021600 77  WK-RND-TEMP2              PIC 9(10) COMP VALUE ZERO.
021700 77  WK-RND-IX                 PIC 9(01) COMP VALUE ZERO.
021800
021900* ----------------- HEX-ENCODE WORK AREA -------------------------
022000 77  WK-HEX-WORD-IX             PIC 9(01) COMP VALUE ZERO.
022100 77  WK-HEX-NIBBLE-IX           PIC 9(01) COMP VALUE ZERO.
022200 77  WK-HEX-VALUE               PIC 9(10) COMP VALUE ZERO.
022300 77  WK-HEX-DIGIT                PIC 9(02) COMP VALUE ZERO.
022400 77  WK-HEX-OUT-POS               PIC 9(02) COMP VALUE ZERO.
022500
022600 EJECT
022700 LINKAGE SECTION.
022800*****************
022900 COPY CVSXSHA.
023000
023100 EJECT
023200****************************************
023300 PROCEDURE DIVISION USING WK-CVSXSHA.
023400****************************************
023500 MAIN-MODULE.
023600     PERFORM A000-INITIALIZE-WORK-AREAS
023700        THRU A099-INITIALIZE-WORK-AREAS-EX.
023800     PERFORM B400-BUILD-PADDED-BLOCK
023900        THRU B499-BUILD-PADDED-BLOCK-EX.
024000     PERFORM C100-BUILD-MESSAGE-SCHEDULE
024100        THRU C199-BUILD-MESSAGE-SCHEDULE-EX.
024200     PERFORM D100-RUN-COMPRESSION-LOOP
024300        THRU D199-RUN-COMPRESSION-LOOP-EX.
024400     PERFORM E100-ADD-WORK-HASH-TO-RUN
024500        THRU E199-ADD-WORK-HASH-TO-RUN-EX.
024600     PERFORM F100-HEX-ENCODE-DIGEST
024700        THRU F199-HEX-ENCODE-DIGEST-EX.
024800     GOBACK.
024900
025000*----------------------------------------------------------------*
025100 A000-INITIALIZE-WORK-AREAS.
025200*----------------------------------------------------------------*
025300     MOVE SPACES TO WK-CVSXSHA-DIGEST.
025400     PERFORM A010-LOAD-POWERS-OF-TWO
025500        THRU A019-LOAD-POWERS-OF-TWO-EX
025600        VARYING WK-POW-TABLE-IX FROM 1 BY 1
025700           UNTIL WK-POW-TABLE-IX > 33.
025800     PERFORM A020-LOAD-INITIAL-HASH
025900        THRU A029-LOAD-INITIAL-HASH-EX
026000        VARYING WK-RND-IX FROM 1 BY 1
026100           UNTIL WK-RND-IX > 8.
026200*----------------------------------------------------------------*
026300 A099-INITIALIZE-WORK-AREAS-EX.
026400*----------------------------------------------------------------*
026500     EXIT.
026600
026700*----------------------------------------------------------------*
026800 A010-LOAD-POWERS-OF-TWO.
026900*----------------------------------------------------------------*
027000*    WK-POW2(N+1) HOLDS 2**N FOR N = 0 THRU 32 - USED BY THE
027100*    ROTATE PARAGRAPHS INSTEAD OF AN INTRINSIC EXPONENT.
027200     IF WK-POW-TABLE-IX = 1
027300         MOVE 1               TO WK-POW2(1)
027400     ELSE
027500         MULTIPLY 2 BY WK-POW2(WK-POW-TABLE-IX - 1)
027600             GIVING WK-POW2(WK-POW-TABLE-IX)
027700     END-IF.
027800*----------------------------------------------------------------*
027900 A019-LOAD-POWERS-OF-TWO-EX.
028000*----------------------------------------------------------------*
028100     EXIT.
028200
028300*----------------------------------------------------------------*
028400 A020-LOAD-INITIAL-HASH.
028500*----------------------------------------------------------------*
028600     MOVE WK-SHA-H(WK-RND-IX) TO WK-SHA-RH(WK-RND-IX).
028700*----------------------------------------------------------------*
028800 A029-LOAD-INITIAL-HASH-EX.
028900*----------------------------------------------------------------*
029000     EXIT.
029100
029200*----------------------------------------------------------------*
029300 B400-BUILD-PADDED-BLOCK.
029400*----------------------------------------------------------------*
029500*    BUILDS THE ONE AND ONLY SHA-256 BLOCK FOR THIS MESSAGE -
029600*    CVSXSHA-CVE IS AT MOST 20 BYTES SO MESSAGE + THE MANDATORY
029700*    0X80 PAD BYTE + THE 8-BYTE LENGTH FIELD ALWAYS FIT IN ONE
029800*    64-BYTE BLOCK.
029900     PERFORM B410-FIND-MSG-LENGTH
030000        THRU B419-FIND-MSG-LENGTH-EX.
030100     PERFORM B420-COPY-MSG-BYTES
030200        THRU B429-COPY-MSG-BYTES-EX
030300        VARYING WK-MSG-IX FROM 1 BY 1
030400           UNTIL WK-MSG-IX > WK-MSG-LEN.
030500     MOVE 128 TO WK-SHA-BLOCK-BYTE(WK-MSG-LEN + 1).
030600     COMPUTE WK-MSG-PAD-START = WK-MSG-LEN + 2.
030700     PERFORM B440-ZERO-FILL-PAD
030800        THRU B449-ZERO-FILL-PAD-EX
030900        VARYING WK-MSG-IX FROM WK-MSG-PAD-START BY 1
031000           UNTIL WK-MSG-IX > 56.
031100     COMPUTE WK-MSG-BITLEN = WK-MSG-LEN * 8.
031200     PERFORM B450-ZERO-LENGTH-PREFIX
031300        THRU B459-ZERO-LENGTH-PREFIX-EX
031400        VARYING WK-MSG-IX FROM 57 BY 1
031500           UNTIL WK-MSG-IX > 60.
031600     PERFORM B460-SET-LENGTH-FIELD
031700        THRU B469-SET-LENGTH-FIELD-EX.
031800*----------------------------------------------------------------*
031900 B499-BUILD-PADDED-BLOCK-EX.
032000*----------------------------------------------------------------*
032100     EXIT.
032200
032300*----------------------------------------------------------------*
032400 B410-FIND-MSG-LENGTH.
032500*----------------------------------------------------------------*
032600*    CR44977 - SCAN BACKWARDS FROM BYTE 20 TO THE FIRST NON-BLANK
032700*    POSITION - THE INPUT FIELD IS SPACE-PADDED, NOT NUL-PADDED.
032800     MOVE ZERO TO WK-MSG-LEN.
032900     MOVE "N" TO WK-MSG-FOUND-SW.
033000     PERFORM B411-TEST-ONE-POSITION
033100        THRU B412-TEST-ONE-POSITION-EX
033200        VARYING WK-MSG-IX FROM 20 BY -1
033300           UNTIL WK-MSG-IX < 1 OR WK-MSG-FOUND.
033400*----------------------------------------------------------------*
033500 B419-FIND-MSG-LENGTH-EX.
033600*----------------------------------------------------------------*
033700     EXIT.
033800
033900*----------------------------------------------------------------*
034000 B411-TEST-ONE-POSITION.
034100*----------------------------------------------------------------*
034200     IF WK-CVSXSHA-CVE(WK-MSG-IX:1) NOT = SPACE
034300         MOVE "Y" TO WK-MSG-FOUND-SW
034400         MOVE WK-MSG-IX TO WK-MSG-LEN
034500     END-IF.
034600*----------------------------------------------------------------*
034700 B412-TEST-ONE-POSITION-EX.
034800*----------------------------------------------------------------*
034900     EXIT.
035000
035100*----------------------------------------------------------------*
035200 B420-COPY-MSG-BYTES.
035300*----------------------------------------------------------------*
035400     MOVE WK-CVSXSHA-CVE(WK-MSG-IX:1) TO WK-MSG-CHAR.
035500     MOVE "N" TO WK-MSG-FOUND-SW.
035600     PERFORM B430-LOOK-UP-ONE-CHAR
035700        THRU B439-LOOK-UP-ONE-CHAR-EX
035800        VARYING WK-MSG-ALPHA-IX FROM 1 BY 1
035900           UNTIL WK-MSG-ALPHA-IX > 37 OR WK-MSG-FOUND.
036000*----------------------------------------------------------------*
036100 B429-COPY-MSG-BYTES-EX.
036200*----------------------------------------------------------------*
036300     EXIT.
036400
036500*----------------------------------------------------------------*
036600 B430-LOOK-UP-ONE-CHAR.
036700*----------------------------------------------------------------*
036800     IF WK-MSG-CHAR = WK-CVS-ALPHA-CHAR(WK-MSG-ALPHA-IX)
036900         MOVE WK-CVS-CODE(WK-MSG-ALPHA-IX)
037000                              TO WK-SHA-BLOCK-BYTE(WK-MSG-IX)
037100         MOVE "Y" TO WK-MSG-FOUND-SW
037200     END-IF.
037300*----------------------------------------------------------------*
037400 B439-LOOK-UP-ONE-CHAR-EX.
037500*----------------------------------------------------------------*
037600     EXIT.
037700
037800*----------------------------------------------------------------*
037900 B440-ZERO-FILL-PAD.
038000*----------------------------------------------------------------*
038100     MOVE ZERO TO WK-SHA-BLOCK-BYTE(WK-MSG-IX).
038200*----------------------------------------------------------------*
038300 B449-ZERO-FILL-PAD-EX.
038400*----------------------------------------------------------------*
038500     EXIT.
038600
038700*----------------------------------------------------------------*
038800 B450-ZERO-LENGTH-PREFIX.
038900*----------------------------------------------------------------*
039000*    THE CVE LENGTH IN BITS NEVER EXCEEDS 160 SO THE FIRST FOUR
039100*    BYTES OF THE EIGHT-BYTE BIG-ENDIAN LENGTH FIELD ARE ALWAYS
039200*    ZERO.
039300     MOVE ZERO TO WK-SHA-BLOCK-BYTE(WK-MSG-IX).
039400*----------------------------------------------------------------*
039500 B459-ZERO-LENGTH-PREFIX-EX.
039600*----------------------------------------------------------------*
039700     EXIT.
039800
039900*----------------------------------------------------------------*
040000 B460-SET-LENGTH-FIELD.
040100*----------------------------------------------------------------*
040200     DIVIDE WK-MSG-BITLEN BY WK-POW2(25)
040300         GIVING WK-SHA-BLOCK-BYTE(61)
040400         REMAINDER WK-MSG-BITLEN.
040500     DIVIDE WK-MSG-BITLEN BY WK-POW2(17)
040600         GIVING WK-SHA-BLOCK-BYTE(62)
040700         REMAINDER WK-MSG-BITLEN.
040800     DIVIDE WK-MSG-BITLEN BY WK-POW2(9)
040900         GIVING WK-SHA-BLOCK-BYTE(63)
041000         REMAINDER WK-MSG-BITLEN.
041100     MOVE WK-MSG-BITLEN TO WK-SHA-BLOCK-BYTE(64).
041200*----------------------------------------------------------------*
041300 B469-SET-LENGTH-FIELD-EX.
041400*----------------------------------------------------------------*
041500     EXIT.
041600
041700*----------------------------------------------------------------*
041800 C100-BUILD-MESSAGE-SCHEDULE.
041900*----------------------------------------------------------------*
042000     PERFORM C110-PACK-ONE-WORD
042100        THRU C119-PACK-ONE-WORD-EX
042200        VARYING WK-SCHED-T FROM 1 BY 1
042300           UNTIL WK-SCHED-T > 16.
042400     PERFORM C120-EXPAND-ONE-WORD
042500        THRU C129-EXPAND-ONE-WORD-EX
042600        VARYING WK-SCHED-T FROM 17 BY 1
042700           UNTIL WK-SCHED-T > 64.
042800*----------------------------------------------------------------*
042900 C199-BUILD-MESSAGE-SCHEDULE-EX.
043000*----------------------------------------------------------------*
043100     EXIT.
043200
043300*----------------------------------------------------------------*
043400 C110-PACK-ONE-WORD.
043500*----------------------------------------------------------------*
043600*    W(T) = FOUR CONSECUTIVE MESSAGE BYTES, BIG-ENDIAN - PLAIN
043700*    PLACE-VALUE ARITHMETIC, NO BIT OPERATIONS NEEDED HERE.
043800     COMPUTE WK-SCHED-BASE = WK-SCHED-T * 4.
043900     COMPUTE WK-SHA-W(WK-SCHED-T) =
044000         WK-SHA-BLOCK-BYTE(WK-SCHED-BASE - 3) * WK-POW2(25)
044100       + WK-SHA-BLOCK-BYTE(WK-SCHED-BASE - 2) * WK-POW2(17)
044200       + WK-SHA-BLOCK-BYTE(WK-SCHED-BASE - 1) * WK-POW2(9)
044300       + WK-SHA-BLOCK-BYTE(WK-SCHED-BASE).
044400*----------------------------------------------------------------*
044500 C119-PACK-ONE-WORD-EX.
044600*----------------------------------------------------------------*
044700     EXIT.
044800
044900*----------------------------------------------------------------*
045000 C120-EXPAND-ONE-WORD.
045100*----------------------------------------------------------------*
045200*    W(T) = S1(W(T-2)) + W(T-7) + S0(W(T-15)) + W(T-16), MOD 2**32
045300     MOVE WK-SHA-W(WK-SCHED-T - 15) TO WK-ROT-VALUE.
045400     MOVE 7 TO WK-ROT-N.
045500     PERFORM B510-ROTATE-RIGHT THRU B519-ROTATE-RIGHT-EX.
045600     MOVE WK-ROT-RESULT TO WK-CMB-A.
045700     MOVE WK-SHA-W(WK-SCHED-T - 15) TO WK-ROT-VALUE.
045800     MOVE 18 TO WK-ROT-N.
045900     PERFORM B510-ROTATE-RIGHT THRU B519-ROTATE-RIGHT-EX.
046000     MOVE WK-ROT-RESULT TO WK-CMB-B.
046100     MOVE 3 TO WK-CMB-OPCODE.
046200     PERFORM B200-COMBINE-BITS THRU B299-COMBINE-BITS-EX.
046300     MOVE WK-SHA-W(WK-SCHED-T - 15) TO WK-ROT-VALUE.
046400     MOVE 3 TO WK-ROT-N.
046500     PERFORM B520-SHIFT-RIGHT THRU B529-SHIFT-RIGHT-EX.
046600     MOVE WK-CMB-R TO WK-CMB-A.
046700     MOVE WK-ROT-RESULT TO WK-CMB-B.
046800     MOVE 3 TO WK-CMB-OPCODE.
046900     PERFORM B200-COMBINE-BITS THRU B299-COMBINE-BITS-EX.
047000     MOVE WK-CMB-R TO WK-SCHED-S0.
047100
047200     MOVE WK-SHA-W(WK-SCHED-T - 2) TO WK-ROT-VALUE.
047300     MOVE 17 TO WK-ROT-N.
047400     PERFORM B510-ROTATE-RIGHT THRU B519-ROTATE-RIGHT-EX.
047500     MOVE WK-ROT-RESULT TO WK-CMB-A.
047600     MOVE WK-SHA-W(WK-SCHED-T - 2) TO WK-ROT-VALUE.
047700     MOVE 19 TO WK-ROT-N.
047800     PERFORM B510-ROTATE-RIGHT THRU B519-ROTATE-RIGHT-EX.
047900     MOVE WK-ROT-RESULT TO WK-CMB-B.
048000     MOVE 3 TO WK-CMB-OPCODE.
048100     PERFORM B200-COMBINE-BITS THRU B299-COMBINE-BITS-EX.
048200     MOVE WK-SHA-W(WK-SCHED-T - 2) TO WK-ROT-VALUE.
048300     MOVE 10 TO WK-ROT-N.
048400     PERFORM B520-SHIFT-RIGHT THRU B529-SHIFT-RIGHT-EX.
048500     MOVE WK-CMB-R TO WK-CMB-A.
048600     MOVE WK-ROT-RESULT TO WK-CMB-B.
048700     MOVE 3 TO WK-CMB-OPCODE.
048800     PERFORM B200-COMBINE-BITS THRU B299-COMBINE-BITS-EX.
048900     MOVE WK-CMB-R TO WK-SCHED-S1.
049000
049100     MOVE WK-SCHED-S1                TO WK-ADD-OPND(1).
049200     MOVE WK-SHA-W(WK-SCHED-T - 7)    TO WK-ADD-OPND(2).
049300     MOVE WK-SCHED-S0                TO WK-ADD-OPND(3).
049400     MOVE WK-SHA-W(WK-SCHED-T - 16)   TO WK-ADD-OPND(4).
049500     MOVE 4 TO WK-ADD-COUNT.
049600     PERFORM B600-ADD-MOD-32 THRU B699-ADD-MOD-32-EX.
049700     MOVE WK-ADD-RESULT TO WK-SHA-W(WK-SCHED-T).
049800*----------------------------------------------------------------*
049900 C129-EXPAND-ONE-WORD-EX.
050000*----------------------------------------------------------------*
050100     EXIT.
050200
050300*----------------------------------------------------------------*
050400 D100-RUN-COMPRESSION-LOOP.
050500*----------------------------------------------------------------*
050600     PERFORM D110-LOAD-WORK-HASH
050700        THRU D119-LOAD-WORK-HASH-EX
050800        VARYING WK-RND-IX FROM 1 BY 1
050900           UNTIL WK-RND-IX > 8.
051000     PERFORM D200-ONE-COMPRESSION-ROUND
051100        THRU D299-ONE-COMPRESSION-ROUND-EX
051200        VARYING WK-RND-T FROM 1 BY 1
051300           UNTIL WK-RND-T > 64.
051400*----------------------------------------------------------------*
051500 D199-RUN-COMPRESSION-LOOP-EX.
051600*----------------------------------------------------------------*
051700     EXIT.
051800
051900*----------------------------------------------------------------*
052000 D110-LOAD-WORK-HASH.
052100*----------------------------------------------------------------*
052200     MOVE WK-SHA-RH(WK-RND-IX) TO WK-SHA-WH(WK-RND-IX).
052300*----------------------------------------------------------------*
052400 D119-LOAD-WORK-HASH-EX.
052500*----------------------------------------------------------------*
052600     EXIT.
052700
052800*----------------------------------------------------------------*
052900 D200-ONE-COMPRESSION-ROUND.
053000*----------------------------------------------------------------*
053100*    WORKING HASH SUBSCRIPTS:  1=A 2=B 3=C 4=D 5=E 6=F 7=G 8=H
053200*
053300*    BS1 = ROTR(E,6) XOR ROTR(E,11) XOR ROTR(E,25)
053400     MOVE WK-SHA-WH(5) TO WK-ROT-VALUE.
053500     MOVE 6 TO WK-ROT-N.
053600     PERFORM B510-ROTATE-RIGHT THRU B519-ROTATE-RIGHT-EX.
053700     MOVE WK-ROT-RESULT TO WK-CMB-A.
053800     MOVE WK-SHA-WH(5) TO WK-ROT-VALUE.
053900     MOVE 11 TO WK-ROT-N.
054000     PERFORM B510-ROTATE-RIGHT THRU B519-ROTATE-RIGHT-EX.
054100     MOVE WK-ROT-RESULT TO WK-CMB-B.
054200     MOVE 3 TO WK-CMB-OPCODE.
054300     PERFORM B200-COMBINE-BITS THRU B299-COMBINE-BITS-EX.
054400     MOVE WK-CMB-R TO WK-CMB-A.
054500     MOVE WK-SHA-WH(5) TO WK-ROT-VALUE.
054600     MOVE 25 TO WK-ROT-N.
054700     PERFORM B510-ROTATE-RIGHT THRU B519-ROTATE-RIGHT-EX.
054800     MOVE WK-ROT-RESULT TO WK-CMB-B.
054900     MOVE 3 TO WK-CMB-OPCODE.
055000     PERFORM B200-COMBINE-BITS THRU B299-COMBINE-BITS-EX.
055100     MOVE WK-CMB-R TO WK-RND-BS1.
055200
055300*    CH = (E AND F) XOR ((NOT E) AND G)
055400     MOVE WK-SHA-WH(5) TO WK-CMB-A.
055500     MOVE WK-SHA-WH(6) TO WK-CMB-B.
055600     MOVE 1 TO WK-CMB-OPCODE.
055700     PERFORM B200-COMBINE-BITS THRU B299-COMBINE-BITS-EX.
055800     MOVE WK-CMB-R TO WK-RND-CH.
055900     COMPUTE WK-RND-NOT-E = WK-2-POW-32 - 1 - WK-SHA-WH(5).
056000     MOVE WK-RND-NOT-E TO WK-CMB-A.
056100     MOVE WK-SHA-WH(7) TO WK-CMB-B.
056200     MOVE 1 TO WK-CMB-OPCODE.
056300     PERFORM B200-COMBINE-BITS THRU B299-COMBINE-BITS-EX.
056400     MOVE WK-RND-CH TO WK-CMB-A.
056500     MOVE WK-CMB-R TO WK-CMB-B.
056600     MOVE 3 TO WK-CMB-OPCODE.
056700     PERFORM B200-COMBINE-BITS THRU B299-COMBINE-BITS-EX.
056800     MOVE WK-CMB-R TO WK-RND-CH.
056900
057000*    TEMP1 = H + BS1 + CH + K(T) + W(T), MOD 2**32
057100     MOVE WK-SHA-WH(8)          TO WK-ADD-OPND(1).
057200     MOVE WK-RND-BS1            TO WK-ADD-OPND(2).
057300     MOVE WK-RND-CH             TO WK-ADD-OPND(3).
057400     MOVE WK-SHA-K(WK-RND-T)    TO WK-ADD-OPND(4).
057500     MOVE WK-SHA-W(WK-RND-T)    TO WK-ADD-OPND(5).
057600     MOVE 5 TO WK-ADD-COUNT.
057700     PERFORM B600-ADD-MOD-32 THRU B699-ADD-MOD-32-EX.
057800     MOVE WK-ADD-RESULT TO WK-RND-TEMP1.
057900
058000*    BS0 = ROTR(A,2) XOR ROTR(A,13) XOR ROTR(A,22)
058100     MOVE WK-SHA-WH(1) TO WK-ROT-VALUE.
058200     MOVE 2 TO WK-ROT-N.
058300     PERFORM B510-ROTATE-RIGHT THRU B519-ROTATE-RIGHT-EX.
058400     MOVE WK-ROT-RESULT TO WK-CMB-A.
058500     MOVE WK-SHA-WH(1) TO WK-ROT-VALUE.
058600     MOVE 13 TO WK-ROT-N.
058700     PERFORM B510-ROTATE-RIGHT THRU B519-ROTATE-RIGHT-EX.
058800     MOVE WK-ROT-RESULT TO WK-CMB-B.
058900     MOVE 3 TO WK-CMB-OPCODE.
059000     PERFORM B200-COMBINE-BITS THRU B299-COMBINE-BITS-EX.
059100     MOVE WK-CMB-R TO WK-CMB-A.
059200     MOVE WK-SHA-WH(1) TO WK-ROT-VALUE.
059300     MOVE 22 TO WK-ROT-N.
059400     PERFORM B510-ROTATE-RIGHT THRU B519-ROTATE-RIGHT-EX.
059500     MOVE WK-ROT-RESULT TO WK-CMB-B.
059600     MOVE 3 TO WK-CMB-OPCODE.
059700     PERFORM B200-COMBINE-BITS THRU B299-COMBINE-BITS-EX.
059800     MOVE WK-CMB-R TO WK-RND-BS0.
059900
060000*    MAJ = (A AND B) XOR (A AND C) XOR (B AND C)
060100     MOVE WK-SHA-WH(1) TO WK-CMB-A.
060200     MOVE WK-SHA-WH(2) TO WK-CMB-B.
060300     MOVE 1 TO WK-CMB-OPCODE.
060400     PERFORM B200-COMBINE-BITS THRU B299-COMBINE-BITS-EX.
060500     MOVE WK-CMB-R TO WK-RND-MAJ.
060600     MOVE WK-SHA-WH(1) TO WK-CMB-A.
060700     MOVE WK-SHA-WH(3) TO WK-CMB-B.
060800     MOVE 1 TO WK-CMB-OPCODE.
060900     PERFORM B200-COMBINE-BITS THRU B299-COMBINE-BITS-EX.
061000     MOVE WK-RND-MAJ TO WK-CMB-A.
061100     MOVE WK-CMB-R   TO WK-CMB-B.
061200     MOVE 3 TO WK-CMB-OPCODE.
061300     PERFORM B200-COMBINE-BITS THRU B299-COMBINE-BITS-EX.
061400     MOVE WK-CMB-R TO WK-RND-MAJ.
061500     MOVE WK-SHA-WH(2) TO WK-CMB-A.
061600     MOVE WK-SHA-WH(3) TO WK-CMB-B.
061700     MOVE 1 TO WK-CMB-OPCODE.
061800     PERFORM B200-COMBINE-BITS THRU B299-COMBINE-BITS-EX.
061900     MOVE WK-RND-MAJ TO WK-CMB-A.
062000     MOVE WK-CMB-R   TO WK-CMB-B.
062100     MOVE 3 TO WK-CMB-OPCODE.
062200     PERFORM B200-COMBINE-BITS THRU B299-COMBINE-BITS-EX.
062300     MOVE WK-CMB-R TO WK-RND-MAJ.
062400
062500*    TEMP2 = BS0 + MAJ, MOD 2**32
062600     MOVE WK-RND-BS0 TO WK-ADD-OPND(1).
062700     MOVE WK-RND-MAJ TO WK-ADD-OPND(2).
062800     MOVE 2 TO WK-ADD-COUNT.
062900     PERFORM B600-ADD-MOD-32 THRU B699-ADD-MOD-32-EX.
063000     MOVE WK-ADD-RESULT TO WK-RND-TEMP2.
063100
063200*    SHIFT THE WORKING HASH DOWN ONE POSITION (H=G,G=F,...,B=A)
063300     PERFORM D210-SHIFT-WORK-HASH
063400        THRU D219-SHIFT-WORK-HASH-EX
063500        VARYING WK-RND-IX FROM 8 BY -1
063600           UNTIL WK-RND-IX < 2.
063700
063800*    E = D + TEMP1, MOD 2**32 - D210 ABOVE HAS ALREADY SHIFTED
063850*    THE OLD C INTO SLOT 4, SO THE OLD D IS STILL SITTING, UN-
063860*    SHIFTED, IN SLOT 5 AT THIS POINT                             CR45810
063900     MOVE WK-SHA-WH(5) TO WK-ADD-OPND(1).
064000     MOVE WK-RND-TEMP1 TO WK-ADD-OPND(2).
064100     MOVE 2 TO WK-ADD-COUNT.
064200     PERFORM B600-ADD-MOD-32 THRU B699-ADD-MOD-32-EX.
064300     MOVE WK-ADD-RESULT TO WK-SHA-WH(5).
064400
064500*    A = TEMP1 + TEMP2, MOD 2**32
064600     MOVE WK-RND-TEMP1 TO WK-ADD-OPND(1).
064700     MOVE WK-RND-TEMP2 TO WK-ADD-OPND(2).
064800     MOVE 2 TO WK-ADD-COUNT.
064900     PERFORM B600-ADD-MOD-32 THRU B699-ADD-MOD-32-EX.
065000     MOVE WK-ADD-RESULT TO WK-SHA-WH(1).
065100*----------------------------------------------------------------*
065200 D299-ONE-COMPRESSION-ROUND-EX.
065300*----------------------------------------------------------------*
065400     EXIT.
065500
065600*----------------------------------------------------------------*
065700 D210-SHIFT-WORK-HASH.
065800*----------------------------------------------------------------*
065900     MOVE WK-SHA-WH(WK-RND-IX - 1) TO WK-SHA-WH(WK-RND-IX).
066000*----------------------------------------------------------------*
066100 D219-SHIFT-WORK-HASH-EX.
066200*----------------------------------------------------------------*
066300     EXIT.
066400
066500*----------------------------------------------------------------*
066600 E100-ADD-WORK-HASH-TO-RUN.
066700*----------------------------------------------------------------*
066800     PERFORM E110-ADD-ONE-HASH-WORD
066900        THRU E119-ADD-ONE-HASH-WORD-EX
067000        VARYING WK-RND-IX FROM 1 BY 1
067100           UNTIL WK-RND-IX > 8.
067200*----------------------------------------------------------------*
067300 E199-ADD-WORK-HASH-TO-RUN-EX.
067400*----------------------------------------------------------------*
067500     EXIT.
067600
067700*----------------------------------------------------------------*
067800 E110-ADD-ONE-HASH-WORD.
067900*----------------------------------------------------------------*
068000     MOVE WK-SHA-RH(WK-RND-IX) TO WK-ADD-OPND(1).
068100     MOVE WK-SHA-WH(WK-RND-IX) TO WK-ADD-OPND(2).
068200     MOVE 2 TO WK-ADD-COUNT.
068300     PERFORM B600-ADD-MOD-32 THRU B699-ADD-MOD-32-EX.
068400     MOVE WK-ADD-RESULT TO WK-SHA-RH(WK-RND-IX).
068500*----------------------------------------------------------------*
068600 E119-ADD-ONE-HASH-WORD-EX.
068700*----------------------------------------------------------------*
068800     EXIT.
068900
069000*----------------------------------------------------------------*
069100 F100-HEX-ENCODE-DIGEST.
069200*----------------------------------------------------------------*
069300     MOVE 0 TO WK-HEX-OUT-POS.
069400     PERFORM F110-ENCODE-ONE-WORD
069500        THRU F119-ENCODE-ONE-WORD-EX
069600        VARYING WK-HEX-WORD-IX FROM 1 BY 1
069700           UNTIL WK-HEX-WORD-IX > 8.
069800*----------------------------------------------------------------*
069900 F199-HEX-ENCODE-DIGEST-EX.
070000*----------------------------------------------------------------*
070100     EXIT.
070200
070300*----------------------------------------------------------------*
070400 F110-ENCODE-ONE-WORD.
070500*----------------------------------------------------------------*
070600     MOVE WK-SHA-RH(WK-HEX-WORD-IX) TO WK-HEX-VALUE.
070700     PERFORM F120-ENCODE-ONE-NIBBLE
070800        THRU F129-ENCODE-ONE-NIBBLE-EX
070900        VARYING WK-HEX-NIBBLE-IX FROM 1 BY 1
071000           UNTIL WK-HEX-NIBBLE-IX > 8.
071100*----------------------------------------------------------------*
071200 F119-ENCODE-ONE-WORD-EX.
071300*----------------------------------------------------------------*
071400     EXIT.
071500
071600*----------------------------------------------------------------*
071700 F120-ENCODE-ONE-NIBBLE.
071800*----------------------------------------------------------------*
071900     DIVIDE WK-HEX-VALUE BY WK-POW2(29) GIVING WK-HEX-DIGIT
072000         REMAINDER WK-HEX-VALUE.
072100     MULTIPLY WK-HEX-VALUE BY 16 GIVING WK-HEX-VALUE.
072200     ADD 1 TO WK-HEX-OUT-POS.
072300     MOVE WK-HEX-ALPHA-CHAR(WK-HEX-DIGIT + 1)
072400         TO WK-CVSXSHA-DIGEST(WK-HEX-OUT-POS:1).
072500*----------------------------------------------------------------*
072600 F129-ENCODE-ONE-NIBBLE-EX.
072700*----------------------------------------------------------------*
072800     EXIT.
072900
073000*----------------------------------------------------------------*
073100 B200-COMBINE-BITS.
073200*----------------------------------------------------------------*
073300*    GENERIC 32-BIT AND/OR/XOR - NO INTRINSIC FUNCTION WILL DO
073400*    THIS SO EACH OPERAND IS SPLIT INTO ITS 32 BITS BY REPEATED
073500*    DIVISION BY TWO, COMBINED BIT BY BIT, THEN REASSEMBLED.
073600     MOVE WK-CMB-A TO WK-CMB-TEMP-A.
073700     MOVE WK-CMB-B TO WK-CMB-TEMP-B.
073800     PERFORM B210-SPLIT-OPERANDS
073900        THRU B219-SPLIT-OPERANDS-EX
074000        VARYING WK-CMB-IX FROM 1 BY 1
074100           UNTIL WK-CMB-IX > 32.
074200     PERFORM B220-COMBINE-ONE-BIT
074300        THRU B229-COMBINE-ONE-BIT-EX
074400        VARYING WK-CMB-IX FROM 1 BY 1
074500           UNTIL WK-CMB-IX > 32.
074600     MOVE ZERO TO WK-CMB-R.
074700     PERFORM B230-REBUILD-RESULT
074800        THRU B239-REBUILD-RESULT-EX
074900        VARYING WK-CMB-IX FROM 32 BY -1
075000           UNTIL WK-CMB-IX < 1.
075100*----------------------------------------------------------------*
075200 B299-COMBINE-BITS-EX.
075300*----------------------------------------------------------------*
075400     EXIT.
075500
075600*----------------------------------------------------------------*
075700 B210-SPLIT-OPERANDS.
075800*----------------------------------------------------------------*
075900     DIVIDE WK-CMB-TEMP-A BY 2 GIVING WK-CMB-TEMP-A
076000         REMAINDER WK-CMB-BIT-A(WK-CMB-IX).
076100     DIVIDE WK-CMB-TEMP-B BY 2 GIVING WK-CMB-TEMP-B
076200         REMAINDER WK-CMB-BIT-B(WK-CMB-IX).
076300*----------------------------------------------------------------*
076400 B219-SPLIT-OPERANDS-EX.
076500*----------------------------------------------------------------*
076600     EXIT.
076700
076800*----------------------------------------------------------------*
076900 B220-COMBINE-ONE-BIT.
077000*----------------------------------------------------------------*
077100     EVALUATE WK-CMB-OPCODE
077200         WHEN 1
077300             IF WK-CMB-BIT-A(WK-CMB-IX) = 1
077400                AND WK-CMB-BIT-B(WK-CMB-IX) = 1
077500                 MOVE 1 TO WK-CMB-BIT-R(WK-CMB-IX)
077600             ELSE
077700                 MOVE 0 TO WK-CMB-BIT-R(WK-CMB-IX)
077800             END-IF
077900         WHEN 2
078000             IF WK-CMB-BIT-A(WK-CMB-IX) = 1
078100                OR WK-CMB-BIT-B(WK-CMB-IX) = 1
078200                 MOVE 1 TO WK-CMB-BIT-R(WK-CMB-IX)
078300             ELSE
078400                 MOVE 0 TO WK-CMB-BIT-R(WK-CMB-IX)
078500             END-IF
078600         WHEN 3
078700             IF WK-CMB-BIT-A(WK-CMB-IX)
078800                NOT = WK-CMB-BIT-B(WK-CMB-IX)
078900                 MOVE 1 TO WK-CMB-BIT-R(WK-CMB-IX)
079000             ELSE
079100                 MOVE 0 TO WK-CMB-BIT-R(WK-CMB-IX)
079200             END-IF
079300     END-EVALUATE.
079400*----------------------------------------------------------------*
079500 B229-COMBINE-ONE-BIT-EX.
079600*----------------------------------------------------------------*
079700     EXIT.
079800
079900*----------------------------------------------------------------*
080000 B230-REBUILD-RESULT.
080100*----------------------------------------------------------------*
080200     COMPUTE WK-CMB-R = (WK-CMB-R * 2) + WK-CMB-BIT-R(WK-CMB-IX).
080300*----------------------------------------------------------------*
080400 B239-REBUILD-RESULT-EX.
080500*----------------------------------------------------------------*
080600     EXIT.
080700
080800*----------------------------------------------------------------*
080900 B510-ROTATE-RIGHT.
081000*----------------------------------------------------------------*
081100*    ROTR(X,N) = (X INTEGER-DIVIDED BY 2**N)
081200*                + ((X REMAINDER 2**N) * 2**(32-N))
081300*    THE TWO TERMS NEVER OVERLAP SO A PLAIN ADD GIVES THE ROTATE
081400*    WITHOUT ANY BIT-LEVEL WORK.
081500     DIVIDE WK-ROT-VALUE BY WK-POW2(WK-ROT-N + 1)
081600         GIVING WK-ROT-HI
081700         REMAINDER WK-ROT-LO.
081800     COMPUTE WK-ROT-COMPL-N = 33 - WK-ROT-N.
081900     COMPUTE WK-ROT-RESULT =
082000         WK-ROT-HI + (WK-ROT-LO * WK-POW2(WK-ROT-COMPL-N)).
082100*----------------------------------------------------------------*
082200 B519-ROTATE-RIGHT-EX.
082300*----------------------------------------------------------------*
082400     EXIT.
082500
082600*----------------------------------------------------------------*
082700 B520-SHIFT-RIGHT.
082800*----------------------------------------------------------------*
082900     DIVIDE WK-ROT-VALUE BY WK-POW2(WK-ROT-N + 1)
083000         GIVING WK-ROT-RESULT.
083100*----------------------------------------------------------------*
083200 B529-SHIFT-RIGHT-EX.
083300*----------------------------------------------------------------*
083400     EXIT.
083500
083600*----------------------------------------------------------------*
083700 B600-ADD-MOD-32.
083800*----------------------------------------------------------------*
083900*    SUMS WK-ADD-COUNT ENTRIES OF WK-ADD-OPND AND REDUCES THE
084000*    TOTAL MODULO 2**32 IN ONE DIVIDE - THE INTERMEDIATE FIELD
084100*    IS TWELVE DIGITS WIDE SO UP TO FIVE 32-BIT OPERANDS CAN BE
084200*    SUMMED WITHOUT TRUNCATION.
084300     MOVE ZERO TO WK-ADD-TEMP.
084400     PERFORM B610-ADD-ONE-OPERAND
084500        THRU B619-ADD-ONE-OPERAND-EX
084600        VARYING WK-ADD-IX FROM 1 BY 1
084700           UNTIL WK-ADD-IX > WK-ADD-COUNT.
084800     DIVIDE WK-ADD-TEMP BY WK-2-POW-32
084900         GIVING WK-ADD-QUOT
085000         REMAINDER WK-ADD-RESULT.
085100*----------------------------------------------------------------*
085200 B699-ADD-MOD-32-EX.
085300*----------------------------------------------------------------*
085400     EXIT.
085500
085600*----------------------------------------------------------------*
085700 B610-ADD-ONE-OPERAND.
085800*----------------------------------------------------------------*
085900     ADD WK-ADD-OPND(WK-ADD-IX) TO WK-ADD-TEMP.
086000*----------------------------------------------------------------*
086100 B619-ADD-ONE-OPERAND-EX.
086200*----------------------------------------------------------------*
086300     EXIT.
086400
086500******************************************************************
086600*************** END OF PROGRAM SOURCE - CVSPHASH ***************
086700******************************************************************
