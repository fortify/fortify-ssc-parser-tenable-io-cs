000100*****************************************************************
000200* CVSVULN.cpybk
000300* VULNERABILITY - ONE RECORD PER INPUT FINDING, WRITTEN BY
000400* CVSPVULN IN INPUT ORDER (NO RESEQUENCING, NO DEDUP - DUPLICATE
000500* CVES ACROSS FINDINGS PRODUCE DUPLICATE INSTANCE-ID VALUES BY
000600* DESIGN, DOWNSTREAM DEDUP IS OUT OF SCOPE FOR THIS PROGRAM).
000700*
000800* I-O FORMAT: CVSVULNR  FROM FILE CVSVULN  OF LIBRARY CVSLIB
000900*****************************************************************
001000* AMENDMENT HISTORY:
001100*****************************************************************
001200* CR44910 09/03/2022 TMPLNG  - INITIAL VERSION
001300* CR45309 11/08/2022 TMPLNG  - CR 45309 - ADD CVSVULN-CVSS-IND
001400*                               SO A FINDING WITH NO CVSS SCORE
001500*                               ON THE EXTRACT LEAVES CVSS-SCORE
001600*                               -ATTR BLANK INSTEAD OF ZERO
001700*****************************************************************
001800 05  CVSVULN-RECORD               PIC X(4750).
001900*
002000 05  CVSVULNR  REDEFINES CVSVULN-RECORD.
002100     06  CVSVULN-INSTANCE-ID          PIC X(64).
002200*                                SHA-256 HEX DIGEST OF THE CVE
002300*                                STRING, LOWER CASE, 64 CHARACTERS
002400     06  CVSVULN-ENGINE-TYPE          PIC X(20).
002500*                                FIXED ENGINE-TYPE FOR THIS PARSER
002600     06  CVSVULN-KINGDOM              PIC X(30).
002700*                                LITERAL "Environment"
002800     06  CVSVULN-ANALYZER             PIC X(30).
002900*                                LITERAL "Configuration"
003000     06  CVSVULN-CATEGORY             PIC X(40).
003100*                                LITERAL "Insecure Deployment"
003200     06  CVSVULN-SUBCATEGORY          PIC X(40).
003300*                                LITERAL "Vulnerable Container"
003400     06  CVSVULN-PUBLISHED-DATE-ATTR  PIC X(20).
003500*                                COPY OF NVD-FINDING PUBLISHED-DATE
003600     06  CVSVULN-MODIFIED-DATE-ATTR   PIC X(20).
003700*                                COPY OF NVD-FINDING MODIFIED-DATE
003800     06  CVSVULN-CVE-ATTR             PIC X(20).
003900*                                COPY OF NVD-FINDING CVE
004000     06  CVSVULN-CVE-URL-ATTR         PIC X(150).
004100*                                "https://nvd.nist.gov/vuln/detail/"
004200*                                CONCATENATED WITH THE CVE STRING
004300     06  CVSVULN-CVE-URL-PARTS REDEFINES CVSVULN-CVE-URL-ATTR.
004400         07  CVSVULN-CVE-URL-PREFIX   PIC X(35).
004500         07  CVSVULN-CVE-URL-SUFFIX   PIC X(115).
004600*                                ALTERNATE PREFIX/SUFFIX VIEW OF
004700*                                CVE-URL-ATTR - NOT USED FOR
004800*                                ARITHMETIC, BUILD/VERIFY ONLY
004900     06  CVSVULN-SCORE-LITERALS.
005000         07  CVSVULN-SCORE-LIT        PIC 9(01)V9(01) OCCURS 3 TIMES.
005100     06  CVSVULN-SCORE-VIEW REDEFINES CVSVULN-SCORE-LITERALS.
005200         07  CVSVULN-ACCURACY         PIC 9(01)V9(01).
005300*                                FIXED LITERAL 5.0
005400         07  CVSVULN-CONFIDENCE       PIC 9(01)V9(01).
005500*                                FIXED LITERAL 2.5
005600         07  CVSVULN-LIKELIHOOD       PIC 9(01)V9(01).
005700*                                FIXED LITERAL 2.5
005800     06  CVSVULN-PACKAGES-AREA.
005900         07  CVSVULN-FILE-NAME        PIC X(100).
006000*                                NAME OF FIRST PACKAGE, IF ANY
006100         07  CVSVULN-PACKAGES-TEXT    PIC X(2000).
006200*                                ALL PACKAGE NAMES JOINED BY
006300*                                "<br/>" AND A NEWLINE, BLANK
006400*                                WHEN NO PACKAGES
006500     06  CVSVULN-PACKAGES-BLOCK REDEFINES CVSVULN-PACKAGES-AREA
006600                                    PIC X(2100).
006700*                                FLAT-STRING VIEW, USED TO BLANK
006800*                                THE WHOLE AREA IN ONE MOVE
006900     06  CVSVULN-VULNERABILITY-ABSTRACT PIC X(2000).
007000*                                COPY OF NVD-FINDING DESCRIPTION
007100     06  CVSVULN-CVSS-IND             PIC X(01).
007200         88  CVSVULN-CVSS-PRESENT              VALUE "Y".
007300         88  CVSVULN-CVSS-ABSENT               VALUE "N".
007400*                                CVSS-SCORE-ATTR PRESENCE INDICATOR
007500     06  CVSVULN-CVSS-SCORE-ATTR      PIC 9(01)V9(01).
007600*                                COPY OF NVD-FINDING CVSS-SCORE
007700*                                WHEN PRESENT, ELSE UNDEFINED -
007800*                                CHECK CVSVULN-CVSS-IND FIRST
007900     06  CVSVULN-PRIORITY             PIC X(08).
008000*                                Low / Medium / High / Critical
008100     06  CVSVULN-MAPPED-CATEGORY      PIC X(30).
008200*                                "CWE ID " + NUMERIC SUFFIX OF CWE
008300     06  CVSVULN-CWE-ATTR             PIC X(20).
008400*                                COPY OF NVD-FINDING CWE WHEN
008500*                                PRESENT AND NOT BLANK, ELSE BLANK
008600     06  CVSVULN-ACCESS-VECTOR-ATTR   PIC X(20).
008700     06  CVSVULN-ACCESS-COMPLEX-ATTR  PIC X(20).
008800     06  CVSVULN-CONF-IMPACT-ATTR     PIC X(20).
008900     06  CVSVULN-INTEG-IMPACT-ATTR    PIC X(20).
009000     06  CVSVULN-AVAIL-IMPACT-ATTR    PIC X(20).
009100*                                CVSS SUB-SCORE ATTRIBUTES - VERBATIM
009200*                                COPIES OF THE NVD-FINDING VALUES
009300     06  FILLER                       PIC X(49).
