000100*****************************************************************
000200* CVSCDOC.cpybk
000300* SCAN-DOCUMENT - INPUT RECORD LAYOUTS FOR THE CONTAINER SCAN
000400* EXTRACT READ BY CVSPSCAN (SCAN-METADATA PASS) AND CVSPVULN
000500* (PER-FINDING PASS). THE EXTRACT IS A LINE SEQUENTIAL FILE OF
000600* ONE HEADER RECORD FOLLOWED BY ONE DETAIL RECORD PER FINDING.
000700*
000800* I-O FORMAT: CVSCDOCR  FROM FILE CVSCDOC  OF LIBRARY CVSLIB
000900*****************************************************************
001000* AMENDMENT HISTORY:
001100*****************************************************************
001200* CR44910 09/03/2022 TMPLNG  - INITIAL VERSION
001300* CR45021 02/05/2022 TMPLNG  - CR 45021 - PACKAGES LIST ON A
001400*                               FINDING CAN EXCEED ONE ENTRY -
001500*                               EXPAND CVS-DTL-PKG-NAME FROM A
001600*                               SINGLE FIELD TO AN OCCURS TABLE,
001700*                               BOUNDED AT 10 PER THE UPSTREAM
001800*                               EXTRACT SPEC
001900* CR45188 17/06/2022 TMPLNG  - SEE CVSCNVD FOR THE CVSS-IND MOD
002000*****************************************************************
002100 01  CVS-HEADER-REC.
002200     05  CVS-HDR-UPDATED-AT         PIC X(20).
002300*                                TIMESTAMP SCAN LAST UPDATED (ISO)
002400     05  CVS-HDR-UAT-PARTS  REDEFINES CVS-HDR-UPDATED-AT.
002500         10  CVS-HDR-UAT-DATE       PIC X(10).
002600         10  CVS-HDR-UAT-SEP        PIC X(01).
002700         10  CVS-HDR-UAT-TIME       PIC X(09).
002800*                                ALTERNATE DATE/TIME-SPLIT VIEW OF
002900*                                CVS-HDR-UPDATED-AT - NOT USED FOR
003000*                                ARITHMETIC, STRAIGHT PASSTHROUGH
003100     05  CVS-HDR-IMAGE-NAME         PIC X(100).
003200*                                SCANNED CONTAINER IMAGE NAME
003300     05  CVS-HDR-TAG                PIC X(50).
003400*                                IMAGE TAG
003500     05  CVS-HDR-PKG-COUNT          PIC 9(09).
003600*                                COUNT OF INSTALLED-PACKAGES ARRAY
003700     05  FILLER                     PIC X(21).
003800*
003900 01  CVS-DETAIL-REC.
004000     05  CVS-DTL-NVD-FINDING.
004100         COPY CVSCNVD.
004200*                                NESTED NVD-FINDING - SEE CVSCNVD
004300     05  CVS-DTL-PKG-COUNT          PIC 9(02) COMP.
004400*                                NUMBER OF PACKAGES POPULATED BELOW
004500     05  CVS-DTL-PKG-NAME           PIC X(100) OCCURS 10 TIMES.
004600*                                PACKAGE NAME, ARRAY ORDER PRESERVED
004700     05  CVS-DTL-PKG-BLOCK  REDEFINES CVS-DTL-PKG-NAME
004800                                    PIC X(1000).
004900*                                FLAT-STRING VIEW OF THE PACKAGE
005000*                                TABLE, USED WHEN THE WHOLE GROUP
005100*                                IS INITIALIZED IN ONE MOVE
005200     05  FILLER                     PIC X(15).
