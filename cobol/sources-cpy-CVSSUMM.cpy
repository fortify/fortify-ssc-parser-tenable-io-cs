000100* CVSSUMM.cpybk
000200* SCAN-SUMMARY - ONE RECORD PER BATCH RUN, WRITTEN ONCE BY
000300* CVSPSCAN. NO KEY, WRITE-ONCE.
000400*
000500* I-O FORMAT: CVSSUMMR  FROM FILE CVSSUMM  OF LIBRARY CVSLIB
000600*
000700 05  CVSSUMM-RECORD               PIC X(200).
000800*
000900 05  CVSSUMMR  REDEFINES CVSSUMM-RECORD.
001000     06  CVSSUMM-SCAN-DATE        PIC X(20).
001100*                                SCAN DATE - NORMALIZED COPY OF
001200*                                INPUT UPDATED-AT
001300     06  CVSSUMM-BUILD-ID         PIC X(100).
001400*                                BUILD ID - COPY OF IMAGE-NAME
001500     06  CVSSUMM-SCAN-LABEL       PIC X(50).
001600*                                SCAN LABEL - COPY OF TAG
001700     06  CVSSUMM-NUM-FILES        PIC 9(09).
001800*                                NUMBER OF FILES - COPY OF
001900*                                INSTALLED-PACKAGES-COUNT
002000     06  CVSSUMM-ENGINE-VERSION   PIC X(20).
002100*                                FIXED LITERAL "Unknown"
002200     06  FILLER                   PIC X(01).
