000100* CVSXSHA.cpybk
000200* LINKAGE BLOCK FOR CVSPHASH - RETURNS THE SHA-256 HEX DIGEST OF
000300* A CVE STRING. CALLED ONCE PER FINDING FROM CVSPVULN.
000400* HISTORY OF MODIFICATION:
000500* CR44910 09/03/2022 TMPLNG - INITIAL VERSION
000600 01  WK-CVSXSHA.
000700     05  WK-CVSXSHA-INPUT.
000800         10  WK-CVSXSHA-CVE        PIC X(20).
000900     05  WK-CVSXSHA-OUTPUT.
001000         10  WK-CVSXSHA-DIGEST     PIC X(64).
